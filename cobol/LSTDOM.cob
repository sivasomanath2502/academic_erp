000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LSTDOM-COB.
000120 AUTHOR.        FABIO A. SILVA.
000130 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000140 DATE-WRITTEN.  22/03/1991.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRITO AO SETOR DE PROCESSAMENTO DE DADOS.
000170*    SISTEMA ACADEMICO
000180*    ANALISTA         :FABIO A. SILVA
000190*    PROGRAMADOR(A)   :FABIO A. SILVA
000200*    FINALIDADE       :EMITE RELACAO DOS DOMINIOS (CURSO/TURMA)
000210*                       CADASTRADOS, UM REGISTRO POR LINHA, SEM
000220*                       CABECALHO, PARA CARGA EM OUTRO SISTEMA
000230*
000240*    VRS   DATA         PROGR.  CHAMADO    DESCRICAO
000250*    1.0   22/03/1991   FAS     -          IMPLANTACAO INICIAL    LDM00001
000260*    1.1   14/07/1992   FAS     -          AJUSTE DE LARGURA DO   LDM00002
000270*                                          CAMPO DE VAGAS
000280*    1.2   08/02/1994   JRK     PD-0099    RETIRADA DE CABECALHO  LDM00003
000290*                                          DO RELATORIO A PEDIDO
000300*                                          DA DIRETORIA ACADEMI
000310*                                          CA
000320*    1.3   17/09/1998   JAMI26  PD-0261    VALIDACAO DO ANO DE    LDM00004
000330*                                          CADASTRO PARA O PROB
000340*                                          LEMA DO ANO 2000
000350*    1.4   02/02/1999   JAMI26  PD-0268    TESTE DE VIRADA DE SE  LDM00005
000360*                                          CULO CONCLUIDO
000370*    2.0   26/05/2002   ENZO19  PD-0327    NOVO LAYOUT DE SAIDA   LDM00006
000380*                                          PLANA PARA INTEGRACAO
000390
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-PC.
000430 OBJECT-COMPUTER. IBM-PC.
000440 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT DOMINIO ASSIGN TO DISK
000480                 ORGANIZATION INDEXED
000490                 ACCESS MODE DYNAMIC
000500                 RECORD KEY DOM-CODIGO
000510                 FILE STATUS STATUS-DOM.
000520
000530     SELECT RELDOM ASSIGN TO DISK
000540                 ORGANIZATION SEQUENTIAL
000550                 FILE STATUS STATUS-RDM.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  DOMINIO
000600     LABEL RECORD STANDARD
000610     VALUE OF FILE-ID 'DOMINIO.DAT'
000620     RECORD CONTAINS 285 CHARACTERS.
000630 01  REG-DOMINIO.
000640     05  DOM-CHAVE.
000650         10  DOM-CODIGO          PIC 9(09).
000660     05  DOM-CHAVE-R REDEFINES DOM-CHAVE
000670                                 PIC 9(09).
000680     05  DOM-PROGRAMA            PIC X(120).
000690     05  DOM-TURMA               PIC X(030).
000700     05  DOM-VAGAS               PIC 9(05).
000710     05  DOM-QUALIFICACAO        PIC X(120).
000720     05  FILLER                  PIC X(001) VALUE SPACE.
000730
000740 FD  RELDOM
000750     LABEL RECORD STANDARD
000760     VALUE OF FILE-ID 'RELDOM.DAT'
000770     RECORD CONTAINS 135 CHARACTERS.
000780 01  REG-RELDOM.
000790     05  DRPT-CODIGO-DOMINIO     PIC 9(09).
000800     05  DRPT-CODIGO-DOMINIO-R REDEFINES DRPT-CODIGO-DOMINIO
000810                                 PIC 9(09).
000820     05  DRPT-PROGRAMA           PIC X(120).
000830     05  DRPT-VAGAS              PIC 9(05).
000840     05  FILLER                  PIC X(001) VALUE SPACE.
000850
000860 WORKING-STORAGE SECTION.
000870 01  STATUS-DOM              PIC X(02) VALUE SPACES.
000880 01  STATUS-RDM              PIC X(02) VALUE SPACES.
000890
000900 77  WS-FIM-DOMINIO           PIC X(01) VALUE 'N'.
000910     88  FIM-DOMINIO                     VALUE 'S'.
000920
000930 77  WS-CONT-LIDOS            PIC 9(07) COMP VALUE ZERO.
000940 77  WS-CONT-GRAVADOS         PIC 9(07) COMP VALUE ZERO.
000950
000960 01  WS-CHAVE-LEITURA.
000970     05  WS-CL-CODIGO         PIC 9(09).
000975     05  FILLER               PIC X(01) VALUE SPACE.
000980 01  WS-CHAVE-LEITURA-R REDEFINES WS-CHAVE-LEITURA
000990                             PIC X(10).
001000
001010 PROCEDURE DIVISION.
001020
001030 0100-INICIO.
001040     OPEN INPUT DOMINIO
001050     IF STATUS-DOM = '35'
001060        DISPLAY 'DOMINIO.DAT INEXISTENTE - PROCESSO ABORTADO'
001070        STOP RUN.
001080
001090     OPEN OUTPUT RELDOM
001100
001110     MOVE ZERO TO WS-CL-CODIGO
001115     MOVE WS-CL-CODIGO TO DOM-CODIGO
001120     START DOMINIO KEY IS NOT LESS THAN DOM-CODIGO
001130          INVALID KEY
001140             MOVE 'S' TO WS-FIM-DOMINIO.
001150
001160     PERFORM 0300-LE-DOMINIO THRU 0300-LE-DOMINIO-FIM
001170             UNTIL FIM-DOMINIO
001180
001190     PERFORM 9000-TOTAIS THRU 9000-TOTAIS-FIM
001200
001210     CLOSE DOMINIO
001220     CLOSE RELDOM
001230     STOP RUN.
001240
001250* LEITURA SEQUENCIAL DO CADASTRO DE DOMINIOS E GRAVACAO DA LINHA
001260* PLANA DE SAIDA, SEM CABECALHO E SEM QUEBRA DE PAGINA
001270 0300-LE-DOMINIO.
001280     READ DOMINIO NEXT RECORD
001290          AT END
001300             MOVE 'S' TO WS-FIM-DOMINIO
001310             GO TO 0300-LE-DOMINIO-FIM.
001320
001330     ADD 1 TO WS-CONT-LIDOS
001340
001350     MOVE DOM-CODIGO   TO DRPT-CODIGO-DOMINIO
001360     MOVE DOM-PROGRAMA TO DRPT-PROGRAMA
001370     MOVE DOM-VAGAS    TO DRPT-VAGAS
001380
001390     WRITE REG-RELDOM
001400     ADD 1 TO WS-CONT-GRAVADOS.
001410
001420 0300-LE-DOMINIO-FIM.
001430     EXIT.
001440
001450* TOTALIZACAO FINAL DO RELATORIO DE DOMINIOS
001460 9000-TOTAIS.
001470     DISPLAY 'LSTDOM-COB - TOTAIS DO PROCESSAMENTO'
001480     DISPLAY 'DOMINIOS LIDOS ......: ' WS-CONT-LIDOS
001490     DISPLAY 'LINHAS GRAVADAS .....: ' WS-CONT-GRAVADOS.
001500
001510 9000-TOTAIS-FIM.
001520     EXIT.

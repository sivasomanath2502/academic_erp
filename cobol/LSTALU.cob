000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    LSTALU-COB.
000120 AUTHOR.        FABIO A. SILVA.
000130 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000140 DATE-WRITTEN.  05/04/1991.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRITO AO SETOR DE PROCESSAMENTO DE DADOS.
000170*    SISTEMA ACADEMICO
000180*    ANALISTA         :FABIO A. SILVA
000190*    PROGRAMADOR(A)   :FABIO A. SILVA
000200*    FINALIDADE       :EMITE RELACAO DOS ALUNOS CADASTRADOS, COM
000210*                       O NOME DO DOMINIO (CURSO/TURMA) DE CADA
000220*                       ALUNO, UM REGISTRO POR LINHA, SEM CABE
000230*                       CALHO, PARA CARGA EM OUTRO SISTEMA
000240*
000250*    VRS   DATA         PROGR.  CHAMADO    DESCRICAO
000260*    1.0   05/04/1991   FAS     -          IMPLANTACAO INICIAL    LAL00001
000270*    1.1   21/10/1992   FAS     -          INCLUI BUSCA DO NOME   LAL00002
000280*                                          DO DOMINIO NO RELATO
000290*                                          RIO
000300*    1.2   11/03/1994   JRK     PD-0107    AJUSTE DE MENSAGEM DE  LAL00003
000310*                                          ERRO NA BUSCA DO DOM
000320*                                          INIO
000330*    1.3   09/09/1998   JAMI26  PD-0264    REVISAO DOS CAMPOS DE  LAL00004
000340*                                          DATA PARA O PROBLEMA
000350*                                          DO ANO 2000
000360*    1.4   14/01/1999   JAMI26  PD-0270    TESTE DE VIRADA DE SE  LAL00005
000370*                                          CULO CONCLUIDO
000380*    2.0   03/06/2002   ENZO19  PD-0330    NOVO LAYOUT DE SAIDA   LAL00006
000390*                                          PLANA PARA INTEGRACAO
000400*    2.1   12/11/2003   JRK     PD-0392    INCLUI CONTADOR DE AL  LAL00007
000410*                                          UNOS SEM DOMINIO VALI
000420*                                          DO NOS TOTAIS
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-PC.
000470 OBJECT-COMPUTER. IBM-PC.
000480 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ALUNO ASSIGN TO DISK
000520                 ORGANIZATION INDEXED
000530                 ACCESS MODE DYNAMIC
000540                 RECORD KEY ALU-CODIGO
000550                 ALTERNATE RECORD KEY ALU-EMAIL
000560                 FILE STATUS STATUS-ALU.
000570
000580     SELECT DOMINIO ASSIGN TO DISK
000590                 ORGANIZATION INDEXED
000600                 ACCESS MODE DYNAMIC
000610                 RECORD KEY DOM-CODIGO
000620                 FILE STATUS STATUS-DOM.
000630
000640     SELECT RELALU ASSIGN TO DISK
000650                 ORGANIZATION SEQUENTIAL
000660                 FILE STATUS STATUS-RAL.
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700 FD  ALUNO
000710     LABEL RECORD STANDARD
000720     VALUE OF FILE-ID 'ALUNO.DAT'
000730     RECORD CONTAINS 1093 CHARACTERS.
000740 01  REG-ALUNO.
000750     05  ALU-CHAVE.
000760         10  ALU-CODIGO          PIC 9(09).
000770     05  ALU-CHAVE-R REDEFINES ALU-CHAVE
000780                                 PIC 9(09).
000790     05  ALU-MATRICULA           PIC X(050).
000800     05  ALU-SEQUENCIA           PIC 9(05).
000810     05  ALU-PRIMEIRO-NOME       PIC X(120).
000820     05  ALU-ULTIMO-NOME         PIC X(120).
000830     05  ALU-EMAIL                PIC X(255).
000840     05  ALU-FOTO-CAMINHO        PIC X(512).
000850     05  ALU-CODIGO-DOMINIO      PIC 9(09).
000860     05  ALU-ANO-INGRESSO        PIC 9(04).
000870     05  ALU-CREDITOS-TOTAL      PIC 9(05).
000880     05  ALU-CGPA                PIC 9(01)V9(02).
000890     05  FILLER                  PIC X(001) VALUE SPACE.
000900
000910 FD  DOMINIO
000920     LABEL RECORD STANDARD
000930     VALUE OF FILE-ID 'DOMINIO.DAT'
000940     RECORD CONTAINS 285 CHARACTERS.
000950 01  REG-DOMINIO.
000960     05  DOM-CHAVE.
000970         10  DOM-CODIGO          PIC 9(09).
000980     05  DOM-CHAVE-R REDEFINES DOM-CHAVE
000990                                 PIC 9(09).
001000     05  DOM-PROGRAMA            PIC X(120).
001010     05  DOM-TURMA               PIC X(030).
001020     05  DOM-VAGAS               PIC 9(05).
001030     05  DOM-QUALIFICACAO        PIC X(120).
001040     05  FILLER                  PIC X(001) VALUE SPACE.
001050
001060 FD  RELALU
001070     LABEL RECORD STANDARD
001080     VALUE OF FILE-ID 'RELALU.DAT'
001090     RECORD CONTAINS 679 CHARACTERS.
001100 01  REG-RELALU.
001110     05  RPT-CODIGO-ALUNO        PIC 9(09).
001120     05  RPT-CODIGO-ALUNO-R REDEFINES RPT-CODIGO-ALUNO
001130                                 PIC 9(09).
001140     05  RPT-MATRICULA           PIC X(050).
001150     05  RPT-PRIMEIRO-NOME       PIC X(120).
001160     05  RPT-ULTIMO-NOME         PIC X(120).
001170     05  RPT-EMAIL                PIC X(255).
001180     05  RPT-PROGRAMA-DOMINIO    PIC X(120).
001190     05  RPT-ANO-INGRESSO        PIC 9(04).
001200     05  FILLER                  PIC X(001) VALUE SPACE.
001210
001220 WORKING-STORAGE SECTION.
001230 01  STATUS-ALU              PIC X(02) VALUE SPACES.
001240 01  STATUS-DOM              PIC X(02) VALUE SPACES.
001250 01  STATUS-RAL              PIC X(02) VALUE SPACES.
001260
001270 77  WS-FIM-ALUNO             PIC X(01) VALUE 'N'.
001280     88  FIM-ALUNO                       VALUE 'S'.
001290
001300 77  WS-CONT-LIDOS            PIC 9(07) COMP VALUE ZERO.
001310 77  WS-CONT-GRAVADOS         PIC 9(07) COMP VALUE ZERO.
001320 77  WS-CONT-SEM-DOMINIO      PIC 9(07) COMP VALUE ZERO.
001330
001340 01  WS-PROGRAMA-DOMINIO.
001350     05  WS-PD-NOME           PIC X(120).
001355     05  FILLER               PIC X(01) VALUE SPACE.
001360 01  WS-PROGRAMA-DOMINIO-R REDEFINES WS-PROGRAMA-DOMINIO
001370                             PIC X(121).
001380
001390 PROCEDURE DIVISION.
001400
001410 0100-INICIO.
001420     OPEN INPUT ALUNO
001430     IF STATUS-ALU = '35'
001440        DISPLAY 'ALUNO.DAT INEXISTENTE - PROCESSO ABORTADO'
001450        STOP RUN.
001460
001470     OPEN INPUT DOMINIO
001480     OPEN OUTPUT RELALU
001490
001500     MOVE ZERO TO ALU-CODIGO
001510     START ALUNO KEY IS NOT LESS THAN ALU-CODIGO
001520          INVALID KEY
001530             MOVE 'S' TO WS-FIM-ALUNO.
001540
001550     PERFORM 0300-LE-ALUNO THRU 0300-LE-ALUNO-FIM
001560             UNTIL FIM-ALUNO
001570
001580     PERFORM 9000-TOTAIS THRU 9000-TOTAIS-FIM
001590
001600     CLOSE ALUNO
001610     CLOSE DOMINIO
001620     CLOSE RELALU
001630     STOP RUN.
001640
001650* LEITURA SEQUENCIAL DO CADASTRO DE ALUNOS, BUSCA DO NOME DO
001660* DOMINIO E GRAVACAO DA LINHA PLANA DE SAIDA
001670 0300-LE-ALUNO.
001680     READ ALUNO NEXT RECORD
001690          AT END
001700             MOVE 'S' TO WS-FIM-ALUNO
001710             GO TO 0300-LE-ALUNO-FIM.
001720
001730     ADD 1 TO WS-CONT-LIDOS
001740
001750     PERFORM 0400-BUSCA-DOMINIO THRU 0400-BUSCA-DOMINIO-FIM
001760
001770     MOVE ALU-CODIGO         TO RPT-CODIGO-ALUNO
001780     MOVE ALU-MATRICULA      TO RPT-MATRICULA
001790     MOVE ALU-PRIMEIRO-NOME  TO RPT-PRIMEIRO-NOME
001800     MOVE ALU-ULTIMO-NOME    TO RPT-ULTIMO-NOME
001810     MOVE ALU-EMAIL           TO RPT-EMAIL
001820     MOVE WS-PD-NOME         TO RPT-PROGRAMA-DOMINIO
001830     MOVE ALU-ANO-INGRESSO   TO RPT-ANO-INGRESSO
001840
001850     WRITE REG-RELALU
001860     ADD 1 TO WS-CONT-GRAVADOS.
001870
001880 0300-LE-ALUNO-FIM.
001890     EXIT.
001900
001910* BUSCA O NOME DO DOMINIO DO ALUNO CORRENTE PARA O RELATORIO
001920 0400-BUSCA-DOMINIO.
001930     MOVE SPACES TO WS-PD-NOME
001940     MOVE ALU-CODIGO-DOMINIO TO DOM-CODIGO
001950     READ DOMINIO
001960          INVALID KEY
001970             MOVE 'DOMAIN NOT FOUND' TO WS-PD-NOME
001980             ADD 1 TO WS-CONT-SEM-DOMINIO
001990          NOT INVALID KEY
002000             MOVE DOM-PROGRAMA TO WS-PD-NOME.
002010
002020 0400-BUSCA-DOMINIO-FIM.
002030     EXIT.
002040
002050* TOTALIZACAO FINAL DO RELATORIO DE ALUNOS
002060 9000-TOTAIS.
002070     DISPLAY 'LSTALU-COB - TOTAIS DO PROCESSAMENTO'
002080     DISPLAY 'ALUNOS LIDOS ........: ' WS-CONT-LIDOS
002090     DISPLAY 'LINHAS GRAVADAS .....: ' WS-CONT-GRAVADOS
002100     DISPLAY 'SEM DOMINIO VALIDO ..: ' WS-CONT-SEM-DOMINIO.
002110
002120 9000-TOTAIS-FIM.
002130     EXIT.

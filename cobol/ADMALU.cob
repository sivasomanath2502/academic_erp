000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ADMALU-COB.
000120 AUTHOR.        FABIO A. SILVA.
000130 INSTALLATION.  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000140 DATE-WRITTEN.  14/03/1991.
000150 DATE-COMPILED.
000160 SECURITY.      USO RESTRITO AO SETOR DE PROCESSAMENTO DE DADOS.
000170*    SISTEMA ACADEMICO
000180*    ANALISTA         :FABIO A. SILVA
000190*    PROGRAMADOR(A)   :FABIO A. SILVA
000200*    FINALIDADE       :EFETUA A ADMISSAO DE ALUNOS A PARTIR DO
000210*                       ARQUIVO DE PEDIDOS, CALCULA A MATRICULA
000220*                       E GRAVA O CADASTRO DE ALUNOS E O ARQUIVO
000230*                       DE CONFIRMACAO DE ADMISSAO
000240*
000250*    VRS   DATA         PROGR.  CHAMADO    DESCRICAO
000260*    1.0   14/03/1991   FAS     -          IMPLANTACAO INICIAL   ADM00001
000270*    1.1   02/08/1991   FAS     -          INCLUI VERIFICACAO DE ADM00002
000280*                                          CURSO INEXISTENTE
000290*    1.2   19/11/1992   FAS     -          AJUSTE CHAVE CADASTRO ADM00003
000300*    1.3   06/04/1993   JRK     PD-0114    INCLUI BUSCA DE PROXI ADM00004
000310*                                          MA SEQUENCIA POR CURSO
000320*    1.4   23/09/1994   JRK     PD-0158    VALIDACAO DE E-MAIL   ADM00005
000330*                                          DUPLICADO
000340*    1.5   11/01/1996   FAS     PD-0203    REVISAO GERAL DE PICT ADM00006
000350*                                          URES E CONTADORES
000360*    1.6   30/07/1997   ENZO19  PD-0247    INCLUI CONTADOR DE RE ADM00007
000370*                                          JEITADOS NO RELATORIO
000380*    1.7   04/12/1998   JAMI26  PD-0266    AJUSTE PARA VIRADA DO ADM00008
000390*                                          SECULO NO ANO DE ING
000400*                                          RESSO (PROBLEMA 2000)
000410*    1.8   21/06/1999   JAMI26  PD-0271    CONFIRMADO PASSAGEM D ADM00009
000420*                                          E ANO 2000 EM TESTE
000430*    2.0   15/02/2001   ENZO19  PD-0305    NOVA REGRA DE PREFIXO ADM00010
000440*                                          POR GRAU DO CURSO
000450*    2.1   09/09/2001   ENZO19  PD-0312    NOVA REGRA DE SERIE   ADM00011
000460*                                          POR DEPARTAMENTO
000470*    2.2   18/03/2002   JRK     PD-0340    INCLUI ARQUIVO DE CON ADM00012
000480*                                          FIRMACAO DE ADMISSAO
000490*    2.3   27/10/2003   JRK     PD-0388    FECHAMENTO DE TOTAIS  ADM00013
000500*                                          NO FINAL DO PROCESSO
000510*    2.4   14/01/2004   JRK     PD-0399    CORRIGE ESPACO EMBUT  ADM00014
000520*                                          IDO NA MATRICULA COM
000530*                                          PREFIXO DE 2 POSICOES,
000540*                                          LIMITE SUPERIOR DO AN
000550*                                          O DE INGRESSO (2100),
000560*                                          ESCOPO DA SEQUENCIA P
000570*                                          OR PROGRAMA/ANO DE IN
000580*                                          GRESSO E MENSAGEM DE
000590*                                          E-MAIL DUPLICADO
000600*    2.5   29/03/2004   FAS     PD-0405    REGRA DE SERIE POR DE ADM00015
000610*                                          PARTAMENTO PASSA A VA
000620*                                          LER TAMBEM PARA PREFI
000630*                                          XO MS, SEM EXCECAO, E
000640*                                          WS-MAT-SERIE E REINIC
000650*                                          IADA A CADA PEDIDO -
000660*                                          ALU-CGPA DEIXA DE SER
000670*                                          ZERADO NA ADMISSAO, P
000680*                                          ERMANECENDO NAO PREEN
000690*                                          CHIDO
000700
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SOURCE-COMPUTER. IBM-PC.
000740 OBJECT-COMPUTER. IBM-PC.
000750 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT DOMINIO ASSIGN TO DISK
000790                 ORGANIZATION INDEXED
000800                 ACCESS MODE DYNAMIC
000810                 RECORD KEY DOM-CODIGO
000820                 FILE STATUS STATUS-DOM.
000830
000840     SELECT ALUNO ASSIGN TO DISK
000850                 ORGANIZATION INDEXED
000860                 ACCESS MODE DYNAMIC
000870                 RECORD KEY ALU-CODIGO
000880                 ALTERNATE RECORD KEY ALU-EMAIL
000890                 FILE STATUS STATUS-ALU.
000900
000910     SELECT PEDIDO ASSIGN TO DISK
000920                 ORGANIZATION SEQUENTIAL
000930                 FILE STATUS STATUS-PED.
000940
000950     SELECT CONFIRMA ASSIGN TO DISK
000960                 ORGANIZATION SEQUENTIAL
000970                 FILE STATUS STATUS-CNF.
000980
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  DOMINIO
001020     LABEL RECORD STANDARD
001030     VALUE OF FILE-ID 'DOMINIO.DAT'
001040     RECORD CONTAINS 285 CHARACTERS.
001050 01  REG-DOMINIO.
001060     05  DOM-CHAVE.
001070         10  DOM-CODIGO          PIC 9(09).
001080     05  DOM-CHAVE-R REDEFINES DOM-CHAVE
001090                                 PIC 9(09).
001100     05  DOM-PROGRAMA            PIC X(120).
001110     05  DOM-TURMA               PIC X(030).
001120     05  DOM-VAGAS               PIC 9(05).
001130     05  DOM-QUALIFICACAO        PIC X(120).
001140     05  FILLER                  PIC X(001) VALUE SPACE.
001150
001160 FD  ALUNO
001170     LABEL RECORD STANDARD
001180     VALUE OF FILE-ID 'ALUNO.DAT'
001190     RECORD CONTAINS 1093 CHARACTERS.
001200 01  REG-ALUNO.
001210     05  ALU-CHAVE.
001220         10  ALU-CODIGO          PIC 9(09).
001230     05  ALU-CHAVE-R REDEFINES ALU-CHAVE
001240                                 PIC 9(09).
001250     05  ALU-MATRICULA           PIC X(050).
001260     05  ALU-SEQUENCIA           PIC 9(05).
001270     05  ALU-PRIMEIRO-NOME       PIC X(120).
001280     05  ALU-ULTIMO-NOME         PIC X(120).
001290     05  ALU-EMAIL                PIC X(255).
001300     05  ALU-FOTO-CAMINHO        PIC X(512).
001310     05  ALU-CODIGO-DOMINIO      PIC 9(09).
001320     05  ALU-ANO-INGRESSO        PIC 9(04).
001330     05  ALU-CREDITOS-TOTAL      PIC 9(05).
001340     05  ALU-CGPA                PIC 9(01)V9(02).
001350     05  FILLER                  PIC X(001) VALUE SPACE.
001360
001370 FD  PEDIDO
001380     LABEL RECORD STANDARD
001390     VALUE OF FILE-ID 'PEDIDO.DAT'
001400     RECORD CONTAINS 1021 CHARACTERS.
001410 01  REG-PEDIDO.
001420     05  PED-PRIMEIRO-NOME       PIC X(120).
001430     05  PED-ULTIMO-NOME         PIC X(120).
001440     05  PED-EMAIL                PIC X(255).
001450     05  PED-FOTO-CAMINHO        PIC X(512).
001460     05  PED-CODIGO-DOMINIO      PIC 9(09).
001470     05  PED-ANO-INGRESSO        PIC 9(04).
001480     05  FILLER                  PIC X(001) VALUE SPACE.
001490
001500 FD  CONFIRMA
001510     LABEL RECORD STANDARD
001520     VALUE OF FILE-ID 'CONFALU.DAT'
001530     RECORD CONTAINS 679 CHARACTERS.
001540 01  REG-CONFIRMA.
001550     05  CNF-CODIGO-ALUNO        PIC 9(09).
001560     05  CNF-MATRICULA           PIC X(050).
001570     05  CNF-PRIMEIRO-NOME       PIC X(120).
001580     05  CNF-ULTIMO-NOME         PIC X(120).
001590     05  CNF-EMAIL                PIC X(255).
001600     05  CNF-PROGRAMA-DOMINIO    PIC X(120).
001610     05  CNF-ANO-INGRESSO        PIC 9(04).
001620     05  FILLER                  PIC X(001) VALUE SPACE.
001630
001640 WORKING-STORAGE SECTION.
001650 01  STATUS-DOM              PIC X(02) VALUE SPACES.
001660 01  STATUS-ALU              PIC X(02) VALUE SPACES.
001670 01  STATUS-PED              PIC X(02) VALUE SPACES.
001680 01  STATUS-CNF              PIC X(02) VALUE SPACES.
001690
001700 77  WS-FIM-PEDIDO           PIC X(01) VALUE 'N'.
001710     88  FIM-PEDIDO                     VALUE 'S'.
001720 77  WS-FIM-VARRE             PIC X(01) VALUE 'N'.
001730     88  FIM-VARRE                      VALUE 'S'.
001740 77  WS-REJEITOU              PIC X(01) VALUE 'N'.
001750     88  PEDIDO-REJEITADO                VALUE 'S'.
001760
001770 77  WS-CONT-LIDOS            PIC 9(07) COMP VALUE ZERO.
001780 77  WS-CONT-ADMITIDOS        PIC 9(07) COMP VALUE ZERO.
001790 77  WS-CONT-REJEITADOS       PIC 9(07) COMP VALUE ZERO.
001800 77  WS-POS-ARROBA            PIC 9(03) COMP VALUE ZERO.
001810 77  WS-IX                    PIC 9(03) COMP VALUE ZERO.
001820
001830 01  WS-MENSAGEM-ERRO         PIC X(60) VALUE SPACES.
001840 01  WS-PROGRAMA-MAI          PIC X(120) VALUE SPACES.
001850
001860 77  WS-MAT-PREFIXO           PIC X(03) VALUE SPACES.
001870 77  WS-MAT-PREFIXO-LEN       PIC 9(01) COMP VALUE ZERO.
001880 77  WS-MAT-ANO               PIC 9(04) VALUE ZERO.
001890 77  WS-MAT-SERIE             PIC X(01) VALUE SPACE.
001900 77  WS-MAT-SEQ               PIC 9(03) VALUE ZERO.
001910 77  WS-MAT-POS               PIC 9(02) COMP VALUE ZERO.
001920
001930 77  WS-VARRE-PROGRAMA        PIC X(120) VALUE SPACES.
001940
001950 01  WS-CHAVE-VARRE.
001960     05  WS-CV-PROGRAMA       PIC X(120).
001970     05  WS-CV-ANO            PIC 9(04).
001980     05  FILLER               PIC X(01) VALUE SPACE.
001990 01  WS-CHAVE-VARRE-R REDEFINES WS-CHAVE-VARRE
002000                             PIC X(125).
002010
002020 01  WS-SEQ-MAXIMO            PIC 9(05) COMP VALUE ZERO.
002030 01  WS-CODIGO-MAXIMO         PIC 9(09) COMP VALUE ZERO.
002040 01  WS-NOVO-CODIGO           PIC 9(09) COMP VALUE ZERO.
002050
002060 PROCEDURE DIVISION.
002070
002080 0000-INICIO.
002090     OPEN INPUT DOMINIO
002100     OPEN I-O ALUNO
002110     IF STATUS-ALU = '35'
002120        OPEN OUTPUT ALUNO
002130        CLOSE ALUNO
002140        OPEN I-O ALUNO.
002150     OPEN INPUT PEDIDO
002160     OPEN OUTPUT CONFIRMA
002170
002180     PERFORM 1000-PROCESSA-PEDIDO-00 THRU 1000-PROCESSA-PEDIDO-99
002190             UNTIL FIM-PEDIDO
002200
002210     PERFORM 9000-TOTAIS THRU 9000-TOTAIS-FIM
002220
002230     CLOSE DOMINIO
002240     CLOSE ALUNO
002250     CLOSE PEDIDO
002260     CLOSE CONFIRMA
002270     STOP RUN.
002280
002290 1000-PROCESSA-PEDIDO-00.
002300     READ PEDIDO
002310          AT END
002320             MOVE 'S' TO WS-FIM-PEDIDO
002330             GO TO 1000-PROCESSA-PEDIDO-99.
002340
002350     ADD 1 TO WS-CONT-LIDOS
002360     MOVE 'N' TO WS-REJEITOU
002370     MOVE SPACES TO WS-MENSAGEM-ERRO
002380
002390     PERFORM 2000-VALIDA-PEDIDO THRU 2000-VALIDA-PEDIDO-FIM
002400     IF NOT PEDIDO-REJEITADO
002410        PERFORM 3000-BUSCA-DOMINIO THRU 3000-BUSCA-DOMINIO-FIM.
002420     IF NOT PEDIDO-REJEITADO
002430        PERFORM 4000-VERIFICA-EMAIL THRU 4000-VERIFICA-EMAIL-FIM.
002440     IF NOT PEDIDO-REJEITADO
002450        PERFORM 5000-CALCULA-PREFIXO THRU
002460                5000-CALCULA-PREFIXO-FIM.
002470     IF NOT PEDIDO-REJEITADO
002480        PERFORM 5100-CALCULA-SERIE THRU 5100-CALCULA-SERIE-FIM.
002490     IF NOT PEDIDO-REJEITADO
002500        PERFORM 6000-VARRE-ALUNOS THRU 6000-VARRE-ALUNOS-FIM.
002510
002520     IF PEDIDO-REJEITADO
002530        PERFORM 8000-REJEITA THRU 8000-REJEITA-FIM
002540     ELSE
002550        PERFORM 7000-FORMATA-MATRICULA THRU
002560                7000-FORMATA-MATRICULA-FIM
002570        PERFORM 7500-GRAVA-ALUNO THRU 7500-GRAVA-ALUNO-FIM
002580        PERFORM 7800-GRAVA-CONFIRMACAO THRU
002590                7800-GRAVA-CONFIRMACAO-FIM
002600        ADD 1 TO WS-CONT-ADMITIDOS.
002610
002620 1000-PROCESSA-PEDIDO-99.
002630     EXIT.
002640
002650* VALIDACAO DOS CAMPOS OBRIGATORIOS DO PEDIDO DE ADMISSAO
002660 2000-VALIDA-PEDIDO.
002670     IF PED-PRIMEIRO-NOME = SPACES OR PED-ULTIMO-NOME = SPACES
002680        MOVE 'Validation error - name required' TO
002690                WS-MENSAGEM-ERRO
002700        MOVE 'S' TO WS-REJEITOU
002710        GO TO 2000-VALIDA-PEDIDO-FIM.
002720
002730     MOVE ZERO TO WS-POS-ARROBA
002740     PERFORM 2100-PROCURA-ARROBA THRU 2100-PROCURA-ARROBA-FIM
002750     IF PED-EMAIL = SPACES OR WS-POS-ARROBA = ZERO
002760        MOVE 'Validation error - invalid e-mail' TO
002770                WS-MENSAGEM-ERRO
002780        MOVE 'S' TO WS-REJEITOU
002790        GO TO 2000-VALIDA-PEDIDO-FIM.
002800
002810     IF PED-ANO-INGRESSO < 2000 OR PED-ANO-INGRESSO > 2100
002820        MOVE 'Validation error - invalid join year' TO
002830                WS-MENSAGEM-ERRO
002840        MOVE 'S' TO WS-REJEITOU.
002850
002860 2000-VALIDA-PEDIDO-FIM.
002870     EXIT.
002880
002890* PROCURA O CARACTER @ NO E-MAIL INFORMADO, CARACTER A CARACTER
002900 2100-PROCURA-ARROBA.
002910     MOVE 1 TO WS-IX.
002920
002930 2150-PROCURA-ARROBA-LOOP.
002940     IF WS-IX > 255
002950        GO TO 2100-PROCURA-ARROBA-FIM.
002960     IF PED-EMAIL(WS-IX:1) = '@'
002970        MOVE WS-IX TO WS-POS-ARROBA
002980        GO TO 2100-PROCURA-ARROBA-FIM.
002990     ADD 1 TO WS-IX
003000     GO TO 2150-PROCURA-ARROBA-LOOP.
003010
003020 2100-PROCURA-ARROBA-FIM.
003030     EXIT.
003040
003050* BUSCA O DOMINIO (CURSO/TURMA) INFORMADO NO PEDIDO
003060 3000-BUSCA-DOMINIO.
003070     MOVE PED-CODIGO-DOMINIO TO DOM-CODIGO
003080     READ DOMINIO
003090          INVALID KEY
003100             MOVE 'Invalid domain ID' TO WS-MENSAGEM-ERRO
003110             MOVE 'S' TO WS-REJEITOU.
003120
003130 3000-BUSCA-DOMINIO-FIM.
003140     EXIT.
003150
003160* REJEITA PEDIDO COM E-MAIL JA CADASTRADO NO CADASTRO DE ALUNOS
003170 4000-VERIFICA-EMAIL.
003180     MOVE PED-EMAIL TO ALU-EMAIL
003190     READ ALUNO KEY IS ALU-EMAIL
003200          INVALID KEY
003210             CONTINUE
003220          NOT INVALID KEY
003230             MOVE 'Email already exists' TO WS-MENSAGEM-ERRO
003240             MOVE 'S' TO WS-REJEITOU.
003250
003260 4000-VERIFICA-EMAIL-FIM.
003270     EXIT.
003280
003290* REGRA DE PREFIXO DA MATRICULA CONFORME O GRAU DO CURSO
003300 5000-CALCULA-PREFIXO.
003310     MOVE DOM-PROGRAMA TO WS-PROGRAMA-MAI
003320     INSPECT WS-PROGRAMA-MAI CONVERTING
003330             'abcdefghijklmnopqrstuvwxyz' TO
003340             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003350
003360     IF WS-PROGRAMA-MAI(1:6) = 'M.TECH'
003370        MOVE 'MT' TO WS-MAT-PREFIXO
003380        MOVE 2    TO WS-MAT-PREFIXO-LEN
003390     ELSE
003400     IF WS-PROGRAMA-MAI(1:6) = 'IMTECH'
003410        MOVE 'IMT' TO WS-MAT-PREFIXO
003420        MOVE 3     TO WS-MAT-PREFIXO-LEN
003430     ELSE
003440     IF WS-PROGRAMA-MAI(1:6) = 'B.TECH'
003450        MOVE 'BT' TO WS-MAT-PREFIXO
003460        MOVE 2    TO WS-MAT-PREFIXO-LEN
003470     ELSE
003480     IF WS-PROGRAMA-MAI(1:2) = 'MS'
003490        MOVE 'MS' TO WS-MAT-PREFIXO
003500        MOVE 2    TO WS-MAT-PREFIXO-LEN
003510     ELSE
003520        MOVE 'Invalid degree in program' TO WS-MENSAGEM-ERRO
003530        MOVE 'S' TO WS-REJEITOU.
003540
003550 5000-CALCULA-PREFIXO-FIM.
003560     EXIT.
003570
003580* REGRA DE SERIE DA MATRICULA CONFORME O DEPARTAMENTO DO CURSO -
003590* APLICADA A TODO PREFIXO ACEITO, INCLUSIVE MS, SEM EXCECAO
003600* (PD-0405) - WS-MAT-SERIE E REINICIADA A CADA PEDIDO PARA NAO
003610* ARRASTAR VALOR DE UM REGISTRO ANTERIOR
003620 5100-CALCULA-SERIE.
003630     MOVE SPACE TO WS-MAT-SERIE
003640     IF WS-PROGRAMA-MAI(8:3) = 'CSE'
003650        MOVE '0' TO WS-MAT-SERIE
003660     ELSE
003670     IF WS-PROGRAMA-MAI(8:3) = 'ECE'
003680        MOVE '5' TO WS-MAT-SERIE
003690     ELSE
003700     IF WS-PROGRAMA-MAI(8:4) = 'AIDS'
003710        MOVE '7' TO WS-MAT-SERIE
003720     ELSE
003730        MOVE 'Invalid department in program' TO
003740                WS-MENSAGEM-ERRO
003750        MOVE 'S' TO WS-REJEITOU.
003760
003770 5100-CALCULA-SERIE-FIM.
003780     EXIT.
003790
003800* VARRE O CADASTRO DE ALUNOS PARA OBTER O PROXIMO CODIGO DE
003810* ALUNO E A PROXIMA SEQUENCIA POR PROGRAMA DE DOMINIO/ANO DE
003820* INGRESSO - A CHAVE DE CONTROLE E O NOME DO PROGRAMA, NAO O
003830* CODIGO DO DOMINIO, POIS DOIS DOMINIOS PODEM COMPARTILHAR O
003840* MESMO PROGRAMA (PD-0399)
003850 6000-VARRE-ALUNOS.
003860     MOVE ZERO TO WS-CODIGO-MAXIMO
003870     MOVE ZERO TO WS-SEQ-MAXIMO
003880     MOVE DOM-PROGRAMA      TO WS-CV-PROGRAMA
003890     MOVE PED-ANO-INGRESSO   TO WS-CV-ANO
003900     MOVE 'N' TO WS-FIM-VARRE
003910
003920     MOVE ZERO TO ALU-CODIGO
003930     START ALUNO KEY IS NOT LESS THAN ALU-CODIGO
003940          INVALID KEY
003950             MOVE 'S' TO WS-FIM-VARRE.
003960
003970 6100-VARRE-ALUNOS-LOOP.
003980     IF FIM-VARRE
003990        GO TO 6000-VARRE-ALUNOS-FIM.
004000
004010     READ ALUNO NEXT RECORD
004020          AT END
004030             MOVE 'S' TO WS-FIM-VARRE
004040             GO TO 6100-VARRE-ALUNOS-LOOP.
004050
004060     IF ALU-CODIGO > WS-CODIGO-MAXIMO
004070        MOVE ALU-CODIGO TO WS-CODIGO-MAXIMO.
004080
004090     PERFORM 6200-BUSCA-PROGRAMA-VARRE THRU
004100             6200-BUSCA-PROGRAMA-VARRE-FIM
004110
004120     IF WS-VARRE-PROGRAMA = WS-CV-PROGRAMA AND
004130        ALU-ANO-INGRESSO  = WS-CV-ANO
004140        IF ALU-SEQUENCIA > WS-SEQ-MAXIMO
004150           MOVE ALU-SEQUENCIA TO WS-SEQ-MAXIMO.
004160
004170     GO TO 6100-VARRE-ALUNOS-LOOP.
004180
004190 6000-VARRE-ALUNOS-FIM.
004200     ADD 1 TO WS-CODIGO-MAXIMO GIVING WS-NOVO-CODIGO
004210     ADD 1 TO WS-SEQ-MAXIMO
004220     MOVE PED-CODIGO-DOMINIO TO DOM-CODIGO
004230     READ DOMINIO
004240          INVALID KEY
004250             CONTINUE.
004260     EXIT.
004270
004280* BUSCA O NOME DO PROGRAMA DO DOMINIO DO ALUNO CORRENTE DA
004290* VARREDURA, PARA COMPARACAO COM O PROGRAMA DO PEDIDO (PD-0399)
004300 6200-BUSCA-PROGRAMA-VARRE.
004310     MOVE SPACES TO WS-VARRE-PROGRAMA
004320     MOVE ALU-CODIGO-DOMINIO TO DOM-CODIGO
004330     READ DOMINIO
004340          INVALID KEY
004350             CONTINUE
004360          NOT INVALID KEY
004370             MOVE DOM-PROGRAMA TO WS-VARRE-PROGRAMA.
004380
004390 6200-BUSCA-PROGRAMA-VARRE-FIM.
004400     EXIT.
004410* MONTAGEM DA MATRICULA: PREFIXO + ANO + SERIE + SEQUENCIA(3) -
004420* O PREFIXO TEM TAMANHO VARIAVEL (2 OU 3 POSICOES), POR ISSO A
004430* MATRICULA E MONTADA POR REFERENCE MODIFICATION A PARTIR DA
004440* POSICAO REAL DO PREFIXO, SEM DEIXAR ESPACO EMBUTIDO (PD-0399)
004450 7000-FORMATA-MATRICULA.
004460     MOVE PED-ANO-INGRESSO TO WS-MAT-ANO
004470     MOVE WS-SEQ-MAXIMO    TO WS-MAT-SEQ
004480     MOVE SPACES           TO ALU-MATRICULA
004490     MOVE WS-MAT-PREFIXO(1:WS-MAT-PREFIXO-LEN) TO
004500             ALU-MATRICULA(1:WS-MAT-PREFIXO-LEN)
004510
004520     ADD 1 TO WS-MAT-PREFIXO-LEN GIVING WS-MAT-POS
004530     MOVE WS-MAT-ANO TO ALU-MATRICULA(WS-MAT-POS:4)
004540     ADD 4 TO WS-MAT-POS
004550     MOVE WS-MAT-SERIE TO ALU-MATRICULA(WS-MAT-POS:1)
004560     ADD 1 TO WS-MAT-POS
004570     MOVE WS-MAT-SEQ TO ALU-MATRICULA(WS-MAT-POS:3).
004580
004590 7000-FORMATA-MATRICULA-FIM.
004600     EXIT.
004610
004620* GRAVACAO DO REGISTRO NO CADASTRO DE ALUNOS
004630 7500-GRAVA-ALUNO.
004640     MOVE WS-NOVO-CODIGO      TO ALU-CODIGO
004650     MOVE WS-SEQ-MAXIMO       TO ALU-SEQUENCIA
004660     MOVE PED-PRIMEIRO-NOME   TO ALU-PRIMEIRO-NOME
004670     MOVE PED-ULTIMO-NOME     TO ALU-ULTIMO-NOME
004680     MOVE PED-EMAIL            TO ALU-EMAIL
004690     MOVE PED-FOTO-CAMINHO    TO ALU-FOTO-CAMINHO
004700     MOVE PED-CODIGO-DOMINIO  TO ALU-CODIGO-DOMINIO
004710     MOVE PED-ANO-INGRESSO    TO ALU-ANO-INGRESSO
004720     MOVE ZERO                TO ALU-CREDITOS-TOTAL
004730
004740* ALU-CGPA NAO E PREENCHIDO NA ADMISSAO - PERMANECE EM BRANCO
004750* ATE O PRIMEIRO LANCAMENTO DE NOTAS (PD-0405)
004760
004770     WRITE REG-ALUNO
004780           INVALID KEY
004790              MOVE 'Write error on student master' TO
004800                      WS-MENSAGEM-ERRO.
004810
004820 7500-GRAVA-ALUNO-FIM.
004830     EXIT.
004840
004850* GRAVACAO DA CONFIRMACAO DE ADMISSAO
004860 7800-GRAVA-CONFIRMACAO.
004870     MOVE ALU-CODIGO          TO CNF-CODIGO-ALUNO
004880     MOVE ALU-MATRICULA       TO CNF-MATRICULA
004890     MOVE ALU-PRIMEIRO-NOME   TO CNF-PRIMEIRO-NOME
004900     MOVE ALU-ULTIMO-NOME     TO CNF-ULTIMO-NOME
004910     MOVE ALU-EMAIL            TO CNF-EMAIL
004920     MOVE DOM-PROGRAMA        TO CNF-PROGRAMA-DOMINIO
004930     MOVE ALU-ANO-INGRESSO    TO CNF-ANO-INGRESSO
004940
004950     WRITE REG-CONFIRMA.
004960
004970 7800-GRAVA-CONFIRMACAO-FIM.
004980     EXIT.
004990
005000* REJEICAO DE PEDIDO - APENAS CONTABILIZA, NAO GRAVA NADA
005010 8000-REJEITA.
005020     ADD 1 TO WS-CONT-REJEITADOS
005030     DISPLAY 'PEDIDO ' WS-CONT-LIDOS ' REJEITADO - '
005040             WS-MENSAGEM-ERRO.
005050
005060 8000-REJEITA-FIM.
005070     EXIT.
005080
005090* TOTALIZACAO FINAL DO PROCESSAMENTO DO LOTE
005100 9000-TOTAIS.
005110     DISPLAY 'ADMALU-COB - TOTAIS DO PROCESSAMENTO'
005120     DISPLAY 'PEDIDOS LIDOS .......: ' WS-CONT-LIDOS
005130     DISPLAY 'ADMITIDOS ...........: ' WS-CONT-ADMITIDOS
005140     DISPLAY 'REJEITADOS ..........: ' WS-CONT-REJEITADOS.
005150
005160 9000-TOTAIS-FIM.
005170     EXIT.
